000100******************************************************************        
000110* RECORD DEFINITION FOR THE FX RATE TABLE FILE (FXRATE).                  
000120*                                                                         
000130*   SEQUENTIAL, FIXED LENGTH, SORTED ASCENDING BY RATE-CURRENCY           
000140*   THEN RATE-DATE.  ONE RECORD PER CURRENCY PER BUSINESS DAY.            
000150******************************************************************        
000160* RECORD LENGTH 30 BYTES.                                                 
000170*                                                                         
000180* 12/06/13 DJP - CREATED FOR THE TREASURY DEPT CORRESPONDENT-BANK         
000190*                RATE FEED, REPLACING THE OLD TELEX RATE SHEET.           
000200* 09/02/15 DJP - RATE-VALUE WIDENED TO 6 DECIMAL PLACES TO MATCH          
000210*                THE BANK'S NEW FEED SPECIFICATION.                       
000220* 03/11/20 RJW - RATE-DATE-PARTS REDEFINE ADDED FOR THE MONTH-END         
000230*                RECONCILIATION RUN.  FILLER PADDED TO 30.                
000240*                                                                         
000250  01  FX-RATE-RECORD.                                                     
000260      03  RATE-CURRENCY              PIC X(3).                            
000270      03  RATE-DATE                  PIC X(10).                           
000280      03  RATE-DATE-PARTS  REDEFINES RATE-DATE.                           
000290          05  RATE-DATE-CCYY         PIC X(4).                            
000300          05  FILLER                 PIC X(1).                            
000310          05  RATE-DATE-MM           PIC X(2).                            
000320          05  FILLER                 PIC X(1).                            
000330          05  RATE-DATE-DD           PIC X(2).                            
000340      03  RATE-VALUE                 PIC 9(3)V9(6).                       
000350      03  FILLER                     PIC X(8).                            
000360*                                                                         
