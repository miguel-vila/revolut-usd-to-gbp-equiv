000100******************************************************************        
000110* RECORD DEFINITION FOR THE GBP-EQUIVALENT STATEMENT OUTPUT FILE          
000120* (FXSTMTOUT).                                                            
000130*                                                                         
000140* LINE SEQUENTIAL, HEADERED CSV, ONE LINE PER INPUT TRANSACTION IN        
000150* DATE-COMPLETED SEQUENCE.  THE HEADER LINE IS WRITTEN ONCE, AT           
000160* AA010-OPEN-FX-FILES; EVERY DETAIL LINE IS BUILT INTO                    
000170* FX-STATEMENT-PRINT-LINE BY AC100-WRITE-STATEMENT-RECORD.                
000180******************************************************************        
000190* 30/10/25 RJW - CREATED.                                                 
000200* 21/11/25 DJP - HEADER LINE RECORD ADDED, WRITTEN ONCE AT AA010.         
000210* 10/08/26 MPT - FX-STATEMENT-DETAIL-RECORD REMOVED.  QUALITY             
000220*                REVIEW FOUND IT WAS NEVER MOVED TO OR FROM - THE         
000230*                OUTPUT LINE HAS ALWAYS BEEN BUILT DIRECTLY INTO          
000240*                FX-STATEMENT-PRINT-LINE BELOW, A PACKED COMP-3           
000250*                RECORD WAS NEVER GOING TO BE WRITTEN TO A LINE           
000260*                SEQUENTIAL CSV FILE.                                     
000270*                                                                         
000280 01  FX-STATEMENT-HEADER-RECORD.                                          
000290     03  FX-STMT-HDR-TEXT           PIC X(44) VALUE                       
000300         "date,description,amount,balance,amount gbp".                    
000310     03  FILLER                     PIC X(76).                            
000320*                                                                         
000330* EDITED LINE BUILT BY AC100 BEFORE THE WRITE - COMMA SEPARATED,          
000340* AMOUNTS EDITED TO SIGNED DISPLAY FOR THE CSV, NOT COMP-3.               
000350*                                                                         
000360 01  FX-STATEMENT-PRINT-LINE.                                             
000370     03  FX-PRT-DATE                PIC X(10).                            
000380     03  FILLER                     PIC X       VALUE ",".                
000390     03  FX-PRT-DESCRIPTION         PIC X(40).                            
000400     03  FILLER                     PIC X       VALUE ",".                
000410     03  FX-PRT-AMOUNT              PIC -9(11).99.                        
000420     03  FILLER                     PIC X       VALUE ",".                
000430     03  FX-PRT-BALANCE             PIC -9(11).99.                        
000440     03  FILLER                     PIC X       VALUE ",".                
000450     03  FX-PRT-AMOUNT-GBP          PIC -9(11).99.                        
000460*                                                                         
