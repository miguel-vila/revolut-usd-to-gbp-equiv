000100******************************************************************        
000110*                                                                         
000120*           FX010  -  GBP RATE LOOKUP SUBPROGRAM                          
000130*                                                                         
000140*      RESOLVES THE USD-TO-GBP RATE FOR ONE (CURRENCY,DATE) PAIR          
000150*      ON                                                                 
000160*      BEHALF OF THE NIGHTLY STATEMENT CONVERSION RUN (FX000).            
000170*                                                                         
000180******************************************************************        
000190  IDENTIFICATION          DIVISION.                                       
000200  PROGRAM-ID.             FX010.                                          
000210  AUTHOR.                 R J WATTS.                                      
000220  INSTALLATION.           TREASURY SYSTEMS -                              
000230                          CORRESPONDENT BANKING.                          
000240  DATE-WRITTEN.           04/11/91.                                       
000250  DATE-COMPILED.                                                          
000260  SECURITY.               COMPANY CONFIDENTIAL,                           
000270                          INTERNAL USE ONLY. NOT TO BE ISSUED             
000280                          OUTSIDE THE TREASURY SYSTEMS SECTION            
000290                          WITHOUT AUTHORISATION.                          
000300*                                                                         
000310* REMARKS.  RATE-LOOKUP SUBPROGRAM. CALLED ONCE PER TRANSACTION BY        
000320* FX000 VIA THE FX-RATE-CALL-BLOCK (WSFXCALL). LOADS THE FXRATE           
000330* MASTER TABLE INTO STORAGE ON ITS FIRST CALL OF THE RUN AND KEEPS        
000340* A SMALL RESOLVED-RATE CACHE SO A GIVEN CURRENCY/DATE PAIR IS            
000350* ONLY EVER LOOKED UP ONCE.                                               
000360*                                                                         
000370* CALLED MODULES.   NONE.                                                 
000380* FILES USED.       FXRATE (INPUT, OPENED ONCE, THIS PROGRAM              
000390* ONLY).                                                                  
000400*                                                                         
000410* CHANGES:                                                                
000420* 04/11/91 RJW - CREATED. TABLE-DRIVEN REPLACEMENT FOR THE MANUAL         
000430* RATE SHEET LOOK-UP IN THE OLD BATCH.                                    
000440* 19/02/92 RJW - ADDED CACHE TABLE, MASTER TABLE WAS BEING RE-READ        
000450* FOR EVERY TRANSACTION - TOO SLOW.                                       
000460* 11/09/93 MPT - LEAP-YEAR CHECK CORRECTED, WAS TREATING 1900 AS A        
000470* LEAP YEAR.                                                              
000480* 02/05/96 RJW - CURRENCY COMPARE MADE CASE-INSENSITIVE, FEED FROM        
000490* THE NEW SETTLEMENTS SYSTEM SENDS LOWER CASE CODES ON A TUESDAY,         
000500* NOBODY KNOWS WHY.                                                       
000510* 02/11/98 DJP - YEAR 2000 REVIEW - DATE FIELDS ALREADY HELD FULL         
000520* 4-DIGIT CENTURY THROUGHOUT, NO CHANGE REQUIRED. SIGNED OFF PER          
000530* Y2K PROJECT PLAN.                                                       
000540* 14/06/99 DJP - Y2K FINAL TEST PACK RUN CLEAN, CLOSED OUT.               
000550* 21/03/02 MPT - EUR ADDED TO THE FEED, NO PROGRAM CHANGE - TABLE         
000560* DRIVEN, ROW ADDED TO FXRATE ONLY.                                       
000570* 18/07/08 RJW - RATE-VALUE PRECISION AGREED WITH THE BANK AT 6           
000580* DECIMAL PLACES, SEE WSFXRATE CHANGE LOG.                                
000590* 09/03/13 MPT - CACHE TABLE OCCURS RAISED 50 TO 200.                     
000600* 06/11/20 RJW - PORTED FROM THE MAINFRAME TO THE OPEN                    
000610* SYSTEMS/LINUX BATCH SERVER, NO LOGIC CHANGE.                            
000620* 20/11/25 DJP - 1.03 RE-PURPOSED FOR THE WALLETS-APP GBP                 
000630* STATEMENT RUN. INTERFACE UNCHANGED - STILL CURRENCY/DATE IN,            
000640* RATE/STATUS BACK.                                                       
000650* 02/12/25 DJP - 1.04 MASTER TABLE LOAD MOVED OUT OF MAIN-ENTRY TO        
000660* ITS OWN PARAGRAPH, ONLY RUNS ON FIRST CALL.                             
000670*                                                                         
000680  ENVIRONMENT             DIVISION.                                       
000690  CONFIGURATION           SECTION.                                        
000700  SPECIAL-NAMES.                                                          
000710      C01                     IS TOP-OF-FORM                              
000720      CLASS FX-ALPHA-CLASS    IS "A" THRU "Z"                             
000730      SWITCH-1                IS FX-DEBUG-SWITCH                          
000740                              ON STATUS IS FX-DEBUG-ON.                   
000750  INPUT-OUTPUT            SECTION.                                        
000760  FILE-CONTROL.                                                           
000770      SELECT  FXRATE-FILE     ASSIGN TO "FXRATE"                          
000780              ORGANIZATION IS SEQUENTIAL                                  
000790              ACCESS MODE  IS SEQUENTIAL                                  
000800              FILE STATUS  IS WS-FXRATE-STATUS.                           
000810  DATA                    DIVISION.                                       
000820  FILE                    SECTION.                                        
000830* RATE TABLE, ONE RECORD PER CURRENCY/DATE - SEE WSFXRATE.                
000840  FD  FXRATE-FILE                                                         
000850      LABEL RECORDS ARE STANDARD                                          
000860      RECORD CONTAINS 30 CHARACTERS.                                      
000870  COPY "WSFXRATE.COB".                                                    
000880  WORKING-STORAGE         SECTION.                                        
000890*                                                                         
000900  77  PROG-NAME               PIC X(15)  VALUE "FX010 (1.04)".            
000910  77  WS-FXRATE-STATUS        PIC XX.                                     
000920*                                                                         
000930* MASTER TABLE, CACHE TABLE (RULE R4) AND THE CSV SPLIT/HEADER            
000940* TABLES FX000 ALSO COPIES - SEE WSFXWORK.                                
000950  COPY "WSFXWORK.COB".                                                    
000960*                                                                         
000970* RATE RECORD READ-AHEAD BUFFER FOR BA020/BA030/BA040. HOLDS THE          
000980* COMBINED CURRENCY+DATE KEY AS A SINGLE FIELD - A FASTER COMPARE         
000990* THAN TWO SEPARATE ONES WHEN THE CACHE GROWS TOWARDS ITS LIMIT.          
001000*                                                                         
001010  01  FX-RATE-MASTER-LOAD-BUFFER.                                         
001020      03  FX-RM-LOAD-CURRENCY     PIC X(3).                               
001030      03  FX-RM-LOAD-DATE         PIC X(10).                              
001040      03  FX-RM-LOAD-RATE         PIC 9(3)V9(6).                          
001050      03  FILLER                  PIC X(8).                               
001060  01  FX-RM-LOAD-KEY  REDEFINES FX-RATE-MASTER-LOAD-BUFFER.               
001070      03  FX-RM-LOAD-COMBINED-KEY PIC X(13).                              
001080      03  FILLER                  PIC X(11).                              
001090*                                                                         
001100* DATE VALIDATION WORK AREA - RULE R1. THE DIGIT-CHECK REDEFINE           
001110* TESTS EACH OF THE 8 NUMERIC POSITIONS INDIVIDUALLY, KEPT FROM           
001120* THE ORIGINAL 1991 BATCH WHICH DID NOT TRUST 'IS NUMERIC' ON A           
001130* GROUP ITEM COMING STRAIGHT OFF A THIRD-PARTY FEED.                      
001140*                                                                         
001150  01  WS-DATE-VALIDATE-WORK.                                              
001160      03  WS-DATE-CCYY-A          PIC X(4).                               
001170      03  WS-DATE-MM-A            PIC X(2).                               
001180      03  WS-DATE-DD-A            PIC X(2).                               
001190      03  WS-DATE-CCYY            PIC 9(4).                               
001200      03  WS-DATE-MM              PIC 9(2).                               
001210      03  WS-DATE-DD              PIC 9(2).                               
001220      03  FILLER                  PIC X(5).                               
001230  01  WS-DATE-DIGIT-CHECK  REDEFINES WS-DATE-VALIDATE-WORK.               
001240      03  WS-DATE-DIGIT OCCURS 8 TIMES                                    
001250                        INDEXED BY WS-DIGIT-IDX  PIC X.                   
001260      03  FILLER                  PIC X(13).                              
001270  01  WS-DATE-BAD-SW             PIC X       VALUE "N".                   
001280      88  WS-DATE-IS-BAD              VALUE "Y".                          
001290*                                                                         
001300  01  WS-DAYS-THIS-MONTH          PIC 9(2)   COMP.                        
001310  01  WS-LEAP-WORK                PIC 9(4)   COMP.                        
001320  01  WS-LEAP-REM-4               PIC 9(4)   COMP.                        
001330  01  WS-LEAP-REM-100             PIC 9(4)   COMP.                        
001340  01  WS-LEAP-REM-400             PIC 9(4)   COMP.                        
001350*                                                                         
001360* MONTH-LENGTH TABLE - COMPILE-TIME LOAD VIA THE REDEFINES BELOW,         
001370* FEBRUARY HELD AS 28 AND CORRECTED FOR LEAP YEARS AT BA120.              
001380*                                                                         
001390  01  WS-DAYS-IN-MONTH-LITERALS.                                          
001400      03  FILLER  PIC 9(2)  VALUE 31.                                     
001410      03  FILLER  PIC 9(2)  VALUE 28.                                     
001420      03  FILLER  PIC 9(2)  VALUE 31.                                     
001430      03  FILLER  PIC 9(2)  VALUE 30.                                     
001440      03  FILLER  PIC 9(2)  VALUE 31.                                     
001450      03  FILLER  PIC 9(2)  VALUE 30.                                     
001460      03  FILLER  PIC 9(2)  VALUE 31.                                     
001470      03  FILLER  PIC 9(2)  VALUE 31.                                     
001480      03  FILLER  PIC 9(2)  VALUE 30.                                     
001490      03  FILLER  PIC 9(2)  VALUE 31.                                     
001500      03  FILLER  PIC 9(2)  VALUE 30.                                     
001510      03  FILLER  PIC 9(2)  VALUE 31.                                     
001520  01  WS-DAYS-IN-MONTH-TABLE  REDEFINES WS-DAYS-IN-MONTH-LITERALS.        
001530      03  WS-DAYS-IN-MONTH  OCCURS 12 TIMES                               
001540                            INDEXED BY WS-DIM-IDX  PIC 9(2).              
001550*                                                                         
001560  01  WS-NATIVE-GBP-SW           PIC X       VALUE "N".                   
001570      88  WS-NATIVE-GBP-FOUND        VALUE "Y".                           
001580  01  WS-CACHE-FOUND-SW          PIC X       VALUE "N".                   
001590      88  WS-CACHE-WAS-FOUND         VALUE "Y".                           
001600*                                                                         
001610  LINKAGE                 SECTION.                                        
001620  COPY "WSFXCALL.COB".                                                    
001630*                                                                         
001640******************************************************************        
001650  PROCEDURE               DIVISION USING FX-RATE-CALL-BLOCK.              
001660  BA000-MAIN-ENTRY.                                                       
001670      PERFORM  BA010-NORMALISE-CURRENCY THRU BA010-EXIT.                  
001680      PERFORM  BA100-VALIDATE-DATE      THRU BA100-EXIT.                  
001690      IF       WS-DATE-IS-BAD                                             
001700               MOVE 1     TO FX-CALL-STATUS                               
001710               MOVE ZERO  TO FX-CALL-RATE-VALUE                           
001720               GO TO BA000-EXIT.                                          
001730      PERFORM  BA050-CHECK-NATIVE-GBP   THRU BA050-EXIT.                  
001740      IF       WS-NATIVE-GBP-FOUND                                        
001750               GO TO BA000-EXIT.                                          
001760      PERFORM  BA150-SEARCH-CACHE       THRU BA150-EXIT.                  
001770      IF       WS-CACHE-WAS-FOUND                                         
001780               GO TO BA000-EXIT.                                          
001790      IF       NOT FX-RM-ALREADY-LOADED                                   
001800               PERFORM BA020-LOAD-RATE-TABLE THRU BA020-EXIT.             
001810      PERFORM  BA200-SEARCH-RATE-TABLE  THRU BA200-EXIT.                  
001820      PERFORM  BA300-ADD-TO-CACHE       THRU BA300-EXIT.                  
001830  BA000-EXIT.                                                             
001840      EXIT PROGRAM.                                                       
001850*                                                                         
001860* RULE R3 - CURRENCY COMPARE IS CASE-INSENSITIVE. UPPER-CASED IN          
001870* PLACE ON THE LINKAGE ITEM, NO INTRINSIC FUNCTION USED - SEE THE         
001880* 02/05/96 CHANGE ABOVE.                                                  
001890  BA010-NORMALISE-CURRENCY.                                               
001900      INSPECT   FX-CALL-CURRENCY  CONVERTING                              
001910                "abcdefghijklmnopqrstuvwxyz"                              
001920             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
001930  BA010-EXIT.                                                             
001940      EXIT.                                                               
001950*                                                                         
001960* RULE R1 - FX-CALL-DATE MUST BE CCYY-MM-DD, CALENDAR VALID.              
001970  BA100-VALIDATE-DATE.                                                    
001980      MOVE      "N"              TO WS-DATE-BAD-SW.                       
001990      IF        FX-CALL-DATE (5:1) NOT = "-"                              
002000                OR FX-CALL-DATE (8:1) NOT = "-"                           
002010                MOVE "Y" TO WS-DATE-BAD-SW                                
002020                GO TO BA100-EXIT.                                         
002030      MOVE      FX-CALL-DATE (1:4) TO WS-DATE-CCYY-A.                     
002040      MOVE      FX-CALL-DATE (6:2) TO WS-DATE-MM-A.                       
002050      MOVE      FX-CALL-DATE (9:2) TO WS-DATE-DD-A.                       
002060      PERFORM   BA110-CHECK-ONE-DIGIT THRU BA110-EXIT                     
002070                VARYING WS-DIGIT-IDX FROM 1 BY 1                          
002080                UNTIL WS-DIGIT-IDX > 8.                                   
002090      IF        WS-DATE-IS-BAD                                            
002100                GO TO BA100-EXIT.                                         
002110      MOVE      WS-DATE-CCYY-A  TO WS-DATE-CCYY.                          
002120      MOVE      WS-DATE-MM-A    TO WS-DATE-MM.                            
002130      MOVE      WS-DATE-DD-A    TO WS-DATE-DD.                            
002140      IF        WS-DATE-MM < 1 OR WS-DATE-MM > 12                         
002150                MOVE "Y" TO WS-DATE-BAD-SW                                
002160                GO TO BA100-EXIT.                                         
002170      MOVE      WS-DAYS-IN-MONTH (WS-DATE-MM)                             
002180                                 TO WS-DAYS-THIS-MONTH.                   
002190      IF        WS-DATE-MM = 2                                            
002200                PERFORM BA120-CHECK-LEAP-YEAR THRU BA120-EXIT.            
002210      IF        WS-DATE-DD < 1                                            
002220                OR WS-DATE-DD > WS-DAYS-THIS-MONTH                        
002230                MOVE "Y" TO WS-DATE-BAD-SW.                               
002240  BA100-EXIT.                                                             
002250      EXIT.                                                               
002260*                                                                         
002270  BA110-CHECK-ONE-DIGIT.                                                  
002280      IF        WS-DATE-DIGIT (WS-DIGIT-IDX) < "0"                        
002290                OR WS-DATE-DIGIT (WS-DIGIT-IDX) > "9"                     
002300                MOVE "Y" TO WS-DATE-BAD-SW.                               
002310  BA110-EXIT.                                                             
002320      EXIT.                                                               
002330*                                                                         
002340* 11/09/93 MPT - CORRECTED, 1900 IS NOT A LEAP YEAR.                      
002350  BA120-CHECK-LEAP-YEAR.                                                  
002360      DIVIDE    WS-DATE-CCYY BY 4   GIVING WS-LEAP-WORK                   
002370                                    REMAINDER WS-LEAP-REM-4.              
002380      IF        WS-LEAP-REM-4 NOT = 0                                     
002390                GO TO BA120-EXIT.                                         
002400      DIVIDE    WS-DATE-CCYY BY 100 GIVING WS-LEAP-WORK                   
002410                                    REMAINDER WS-LEAP-REM-100.            
002420      IF        WS-LEAP-REM-100 NOT = 0                                   
002430                MOVE 29 TO WS-DAYS-THIS-MONTH                             
002440                GO TO BA120-EXIT.                                         
002450      DIVIDE    WS-DATE-CCYY BY 400 GIVING WS-LEAP-WORK                   
002460                                    REMAINDER WS-LEAP-REM-400.            
002470      IF        WS-LEAP-REM-400 = 0                                       
002480                MOVE 29 TO WS-DAYS-THIS-MONTH.                            
002490  BA120-EXIT.                                                             
002500      EXIT.                                                               
002510*                                                                         
002520* RULE R2 - GBP NEVER NEEDS A TABLE LOOK-UP, RATE IS ALWAYS 1.            
002530  BA050-CHECK-NATIVE-GBP.                                                 
002540      MOVE      "N" TO WS-NATIVE-GBP-SW.                                  
002550      IF        FX-CALL-CURRENCY = "GBP"                                  
002560                MOVE 1.000000 TO FX-CALL-RATE-VALUE                       
002570                MOVE 0        TO FX-CALL-STATUS                           
002580                MOVE "Y"      TO WS-NATIVE-GBP-SW.                        
002590  BA050-EXIT.                                                             
002600      EXIT.                                                               
002610*                                                                         
002620* RULE R4 - EACH CURRENCY/DATE PAIR IS RESOLVED AT MOST ONCE.             
002630  BA150-SEARCH-CACHE.                                                     
002640      MOVE      "N" TO WS-CACHE-FOUND-SW.                                 
002650      IF        FX-RC-COUNT > 0                                           
002660                PERFORM BA160-SCAN-ONE-CACHE-ENTRY THRU BA160-EXIT        
002670                        VARYING FX-RC-IDX FROM 1 BY 1                     
002680                        UNTIL FX-RC-IDX > FX-RC-COUNT                     
002690                           OR WS-CACHE-WAS-FOUND.                         
002700  BA150-EXIT.                                                             
002710      EXIT.                                                               
002720*                                                                         
002730  BA160-SCAN-ONE-CACHE-ENTRY.                                             
002740      IF        FX-RC-CURRENCY (FX-RC-IDX) = FX-CALL-CURRENCY             
002750                AND FX-RC-DATE (FX-RC-IDX) = FX-CALL-DATE                 
002760                MOVE FX-RC-RATE (FX-RC-IDX)                               
002770                               TO FX-CALL-RATE-VALUE                      
002780                MOVE FX-RC-STATUS (FX-RC-IDX)                             
002790                               TO FX-CALL-STATUS                          
002800                MOVE "Y" TO WS-CACHE-FOUND-SW.                            
002810  BA160-EXIT.                                                             
002820      EXIT.                                                               
002830*                                                                         
002840* LOADS THE FXRATE MASTER TABLE ONCE PER RUN. IF THE FILE WON'T           
002850* OPEN THE TABLE IS LEFT EMPTY AND MARKED LOADED SO BA200 SIMPLY          
002860* REPORTS EVERY LOOK-UP AS NOT-FOUND RATHER THAN RETRYING THE OPEN        
002870* ON EVERY TRANSACTION.                                                   
002880  BA020-LOAD-RATE-TABLE.                                                  
002890      MOVE      0 TO FX-RM-COUNT.                                         
002900      OPEN      INPUT FXRATE-FILE.                                        
002910      IF        WS-FXRATE-STATUS NOT = "00"                               
002920                MOVE "Y" TO FX-RM-LOADED-SW                               
002930                GO TO BA020-EXIT.                                         
002940      PERFORM   BA030-READ-ONE-RATE-RECORD THRU BA030-EXIT.               
002950      PERFORM   BA040-STORE-ONE-RATE-RECORD THRU BA040-EXIT               
002960                UNTIL WS-FXRATE-STATUS = "10"                             
002970                   OR FX-RM-COUNT >= 2000.                                
002980      CLOSE     FXRATE-FILE.                                              
002990      MOVE      "Y" TO FX-RM-LOADED-SW.                                   
003000  BA020-EXIT.                                                             
003010      EXIT.                                                               
003020*                                                                         
003030  BA030-READ-ONE-RATE-RECORD.                                             
003040      READ      FXRATE-FILE INTO FX-RATE-MASTER-LOAD-BUFFER               
003050                AT END MOVE "10" TO WS-FXRATE-STATUS.                     
003060  BA030-EXIT.                                                             
003070      EXIT.                                                               
003080*                                                                         
003090  BA040-STORE-ONE-RATE-RECORD.                                            
003100      ADD       1 TO FX-RM-COUNT.                                         
003110      MOVE      FX-RM-LOAD-CURRENCY                                       
003120                           TO FX-RM-CURRENCY (FX-RM-COUNT).               
003130      MOVE      FX-RM-LOAD-DATE                                           
003140                           TO FX-RM-DATE     (FX-RM-COUNT).               
003150      MOVE      FX-RM-LOAD-RATE                                           
003160                           TO FX-RM-RATE     (FX-RM-COUNT).               
003170      PERFORM   BA030-READ-ONE-RATE-RECORD THRU BA030-EXIT.               
003180  BA040-EXIT.                                                             
003190      EXIT.                                                               
003200*                                                                         
003210  BA200-SEARCH-RATE-TABLE.                                                
003220      SET       FX-RM-IDX TO 1.                                           
003230      SEARCH ALL FX-RM-ENTRY                                              
003240          AT END                                                          
003250              MOVE 2    TO FX-CALL-STATUS                                 
003260              MOVE ZERO TO FX-CALL-RATE-VALUE                             
003270          WHEN FX-RM-CURRENCY (FX-RM-IDX) = FX-CALL-CURRENCY              
003280           AND FX-RM-DATE     (FX-RM-IDX) = FX-CALL-DATE                  
003290              MOVE FX-RM-RATE (FX-RM-IDX) TO FX-CALL-RATE-VALUE           
003300              MOVE 0 TO FX-CALL-STATUS.                                   
003310  BA200-EXIT.                                                             
003320      EXIT.                                                               
003330*                                                                         
003340  BA300-ADD-TO-CACHE.                                                     
003350      IF        FX-RC-COUNT < 200                                         
003360                ADD  1 TO FX-RC-COUNT                                     
003370                MOVE FX-CALL-CURRENCY                                     
003380                         TO FX-RC-CURRENCY (FX-RC-COUNT)                  
003390                MOVE FX-CALL-DATE                                         
003400                         TO FX-RC-DATE     (FX-RC-COUNT)                  
003410                MOVE FX-CALL-RATE-VALUE                                   
003420                         TO FX-RC-RATE     (FX-RC-COUNT)                  
003430                MOVE FX-CALL-STATUS                                       
003440                         TO FX-RC-STATUS   (FX-RC-COUNT).                 
003450  BA300-EXIT.                                                             
003460      EXIT.                                                               
