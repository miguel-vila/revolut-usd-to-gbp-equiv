000100* LINKAGE BLOCK PASSED BY FX000 TO FX010 (RATE-LOOKUP) ON EACH            
000110* CALL.  CURRENCY/DATE GO IN, RATE-VALUE AND STATUS COME BACK.            
000120*                                                                         
000130* 05/11/25 RJW - CREATED, LIFTED OUT OF FX010 SO FX000 CAN COPY           
000140*                THE SAME LAYOUT INTO ITS OWN WORKING-STORAGE.            
000150* 26/11/25 DJP - FX-CALL-STATUS 88-LEVELS ADDED FOR G3 HANDLING.          
000160*                                                                         
000170  01  FX-RATE-CALL-BLOCK.                                                 
000180      03  FX-CALL-CURRENCY           PIC X(3).                            
000190      03  FX-CALL-DATE               PIC X(10).                           
000200      03  FX-CALL-RATE-VALUE         PIC 9(3)V9(6).                       
000210      03  FX-CALL-STATUS             PIC 9.                               
000220          88  FX-CALL-OK                  VALUE 0.                        
000230          88  FX-CALL-BAD-DATE            VALUE 1.                        
000240          88  FX-CALL-RATE-NOT-FOUND      VALUE 2.                        
000250      03  FILLER                     PIC X(4).                            
000260*                                                                         
