000100******************************************************************        
000110* RECORD DEFINITION FOR PENDING TRANSACTION FILE (FXTXNIN).               
000120*                                                                         
000130* INPUT IS A LINE-SEQUENTIAL, HEADERED CSV EXTRACT SUPPLIED BY            
000140* THE CARDS/WALLETS FEED.  FX000 SPLITS THE RAW FD RECORD                 
000150* STRAIGHT INTO FX-CSV-FIELD (WSFXWORK.COB) AND MOVES EACH                
000160* FIELD ON INTO FX-SORT-WORK-RECORD (WSFXSORT.COB) - THIS                 
000170* COPYBOOK NO LONGER HOLDS AN INTERMEDIATE DETAIL-LINE RECORD,            
000180* SEE THE CHANGE LOG BELOW.                                               
000190******************************************************************        
000200* 28/10/25 RJW - CREATED.  LAYOUT AGREED WITH CARDS/WALLETS TEAM.         
000210* 04/11/25 RJW - ORIG-CURRENCY WIDENED TO 3 FOR ISO 4217 CODES.           
000220* 19/11/25 DJP - AMOUNT WORK AREA ADDED, SEE AB250 IN FX000.              
000230* 10/08/26 RJW - FX-TRANSACTION-RECORD REMOVED.  QUALITY REVIEW           
000240*               FOUND IT WAS NEVER MOVED TO OR FROM - AB050 IN            
000250*               FX000 PARSES STRAIGHT FROM FX-CSV-FIELD INTO              
000260*               FX-SORT-WORK-RECORD, THIS RECORD WAS DEAD LAYOUT.         
000270*                                                                         
000280* WORK AREA USED TO CONVERT A SIGNED CSV NUMBER FIELD (E.G.               
000290* '-12.34') INTO A COMP-3 AMOUNT WITHOUT FUNCTION NUMVAL - SEE            
000300* AB250-PARSE-AMOUNT-FIELD IN FX000.                                      
000310*                                                                         
000320 01  FX-AMOUNT-WORK-AREA.                                                 
000330     03  FX-AMT-NEGATIVE-SW         PIC X.                                
000340         88  FX-AMT-IS-NEGATIVE          VALUE "Y".                       
000350     03  FX-AMT-UNSIGNED-TEXT       PIC X(17).                            
000360     03  FX-AMT-WHOLE-TEXT          PIC X(14)  JUSTIFIED RIGHT.           
000370     03  FX-AMT-WHOLE-NUM  REDEFINES FX-AMT-WHOLE-TEXT                    
000380                                PIC 9(14).                                
000390     03  FX-AMT-FRAC-TEXT           PIC X(2)   JUSTIFIED RIGHT.           
000400     03  FX-AMT-FRAC-NUM   REDEFINES FX-AMT-FRAC-TEXT                     
000410                                PIC 99.                                   
000420*                                                                         
