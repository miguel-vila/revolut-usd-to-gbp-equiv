000100******************************************************************        
000110* COMMON WORKING STORAGE FOR THE FX STATEMENT SUITE (FX000/FX010).        
000120*                                                                         
000130*    HOLDS THE CSV COLUMN-SPLIT TABLE AND HEADER-POSITION TABLE           
000140*    USED BY FX000, AND THE IN-MEMORY RATE MASTER TABLE PLUS THE          
000150*    RATE CACHE TABLE USED BY FX010 FOR ITS ONE-TIME-PER-RUN              
000160*    RESOLUTION RULE.  SHARED SO BOTH PROGRAMS COPY ONE LAYOUT.           
000170******************************************************************        
000180* 29/10/25 RJW - CREATED.                                                 
000190* 10/11/25 RJW - HEADER NAME TABLE CHANGED FROM 88-LEVELS TO A            
000200*                REDEFINED LITERAL TABLE, EASIER TO EXTEND.               
000210* 20/11/25 DJP - RATE MASTER TABLE AND RATE CACHE TABLE ADDED             
000220*                FOR FX010, SEE R4 IN THE RUN BOOK.                       
000230* 02/12/25 DJP - CACHE TABLE OCCURS RAISED 100 TO 200 - A BUSY            
000240*                DAY'S FEED WAS EXHAUSTING IT (INC 4471).                 
000250* 10/08/26 MPT - DATE COLUMN LITERAL CORRECTED TO THE FEED'S OWN          
000260*                HEADING, "DATE COMPLETED (UTC)" - "DATE" ALONE           
000270*                NEVER MATCHED A REAL FEED HEADER, EVERY RUN WAS          
000280*                ABORTING AT AA025 (INC 4488).  ORIG-CURRENCY AND         
000290*                ORIG-AMOUNT LITERALS LOWER-CASED TO MATCH TOO.           
000300*                                                                         
000310*    ---  CSV COLUMN-SPLIT TABLE, FX000 AB200-SPLIT-CSV-FIELDS ---        
000320*                                                                         
000330 01  FX-CSV-SPLIT-TABLE.                                                  
000340     03  FX-CSV-FIELD-COUNT         PIC 9(2)  COMP.                       
000350     03  FX-CSV-FIELD  OCCURS 10 TIMES                                    
000360                       INDEXED BY FX-CSV-IDX  PIC X(40).                  
000370*                                                                         
000380*    ---  EXPECTED HEADER NAMES, FX000 AA020-VALIDATE-HEADER    --        
000390*    ---  TABLE LOADED AT COMPILE TIME BY THE REDEFINES BELOW.  --        
000400*                                                                         
000410 01  FX-HEADER-NAME-LITERALS.                                             
000420     03  FILLER  PIC X(20)  VALUE "Date completed (UTC)".                 
000430     03  FILLER  PIC X(20)  VALUE "Description".                          
000440     03  FILLER  PIC X(20)  VALUE "Orig currency".                        
000450     03  FILLER  PIC X(20)  VALUE "Orig amount".                          
000460     03  FILLER  PIC X(20)  VALUE "Amount".                               
000470     03  FILLER  PIC X(20)  VALUE "Balance".                              
000480 01  FX-HEADER-NAME-TABLE  REDEFINES FX-HEADER-NAME-LITERALS.             
000490     03  FX-HDR-NAME  OCCURS 6 TIMES                                      
000500                      INDEXED BY FX-HDR-IDX  PIC X(20).                   
000510*                                                                         
000520 01  FX-HEADER-POSITION-TABLE.                                            
000530     03  FX-HDR-POS  OCCURS 6 TIMES                                       
000540                     INDEXED BY FX-HDR-POS-IDX  PIC 9(2)  COMP.           
000550*                                                                         
000560*    ---  RATE MASTER TABLE, LOADED ONCE BY FX010 BA020-LOAD-   --        
000570*    ---  RATE-TABLE FROM FXRATE, SEARCHED BY BA200.            --        
000580*                                                                         
000590 01  FX-RATE-MASTER-CONTROL.                                              
000600     03  FX-RM-COUNT                PIC 9(4)  COMP  VALUE 0.              
000610     03  FX-RM-LOADED-SW            PIC X          VALUE "N".             
000620         88  FX-RM-ALREADY-LOADED       VALUE "Y".                        
000630 01  FX-RATE-MASTER-TABLE.                                                
000640     03  FX-RM-ENTRY  OCCURS 1 TO 2000 TIMES                              
000650                      DEPENDING ON FX-RM-COUNT                            
000660                      ASCENDING KEY IS FX-RM-CURRENCY FX-RM-DATE          
000670                      INDEXED BY FX-RM-IDX.                               
000680         05  FX-RM-CURRENCY         PIC X(3).                             
000690         05  FX-RM-DATE             PIC X(10).                            
000700         05  FX-RM-RATE             PIC 9(3)V9(6).                        
000710*                                                                         
000720*    ---  RATE CACHE TABLE - RULE R4, ONE RESOLUTION PER RUN.   --        
000730*                                                                         
000740 01  FX-RATE-CACHE-CONTROL.                                               
000750     03  FX-RC-COUNT                PIC 9(4)  COMP  VALUE 0.              
000760 01  FX-RATE-CACHE-TABLE.                                                 
000770     03  FX-RC-ENTRY  OCCURS 200 TIMES                                    
000780                      INDEXED BY FX-RC-IDX.                               
000790         05  FX-RC-CURRENCY         PIC X(3).                             
000800         05  FX-RC-DATE             PIC X(10).                            
000810         05  FX-RC-RATE             PIC 9(3)V9(6).                        
000820         05  FX-RC-STATUS           PIC 9.                                
000830*                                                                         
