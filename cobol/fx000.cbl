000100*****************************************************************         
000110* FX000 - USD WALLET STATEMENT GBP-CONVERSION DRIVER                      
000120*****************************************************************         
000130*                                                                         
000140 IDENTIFICATION DIVISION.                                                 
000150 PROGRAM-ID.    FX000.                                                    
000160 AUTHOR.        R J WHITTAKER.                                            
000170 INSTALLATION.  TREASURY SYSTEMS - CARDS/WALLETS UNIT.                    
000180 DATE-WRITTEN.  14/03/89.                                                 
000190 DATE-COMPILED.                                                           
000200 SECURITY.                                                                
000210* COMPANY CONFIDENTIAL.  INTERNAL USE ONLY.  NOT FOR RELEASE              
000220* OUTSIDE THE TREASURY SYSTEMS DEPARTMENT WITHOUT THE WRITTEN             
000230* CONSENT OF THE SYSTEMS MANAGER.                                         
000240*                                                                         
000250*****************************************************************         
000260* REMARKS.                                                                
000270* FX000 IS THE OVERNIGHT DRIVER FOR THE CARDS/WALLETS USD                 
000280* STATEMENT RUN.  IT READS THE PENDING-TRANSACTION EXTRACT                
000290* (FXTXNIN), SORTS IT INTO DATE-COMPLETED ORDER, CONVERTS EACH            
000300* TRANSACTION'S SPEND AMOUNT TO STERLING USING THE DAILY RATE             
000310* HELD BY THE FX010 RATE-LOOKUP SUBPROGRAM, AND WRITES A CSV              
000320* STATEMENT EXTRACT (FXSTMTOUT) FOR THE CUSTOMER STATEMENT                
000330* PRINT SUITE DOWNSTREAM.                                                 
000340*                                                                         
000350* CALLED MODULES - FX010 (RATE-LOOKUP).                                   
000360* FILES USED     - FXTXNIN  (INPUT, LINE SEQUENTIAL CSV)                  
000370*                  FXSTMTOUT (OUTPUT, LINE SEQUENTIAL CSV)                
000380*                  FXWORK1  (SORT WORK FILE)                              
000390* ERROR MESSAGES USED - SY001-SY004, FX001-FX009, SEE                     
000400*                  ERROR-MESSAGES BELOW.                                  
000410*                                                                         
000420* CHANGES:                                                                
000430* 14/03/89 RJW 4012  ORIGINAL PROGRAM - CBASIC STATEMENT JOB              
000440*                     CONVERTED TO COBOL FOR THE CARDS/WALLETS            
000450*                     PILOT.  RATE LOOKED UP IN-LINE FROM THE             
000460*                     OLD TELEX RATE SHEET.                               
000470* 04/11/91 RJW 4058  RATE LOOK-UP EXTRACTED TO ITS OWN                    
000480*                     SUBPROGRAM, FX010 - SEE FX010'S OWN CHANGE          
000490*                     LOG.  THIS PROGRAM NOW CALLS IT ONCE PER            
000500*                     TRANSACTION.                                        
000510* 17/06/94 MPT 4102  HEADER NAME VALIDATION ADDED AFTER THE               
000520*                     CARDS/WALLETS FEED CHANGED COLUMN ORDER             
000530*                     WITHOUT TELLING US.                                 
000540* 09/01/96 MPT 4145  MANUAL CSV AMOUNT PARSING ADDED.  FUNCTION           
000550*                     NUMVAL NOT AVAILABLE ON THE OLD RUNTIME.            
000560* 02/11/98 DJP 4310  YEAR 2000 REVIEW - DATE FIELDS ALREADY HELD          
000570*                     FULL 4-DIGIT CENTURY THROUGHOUT, NO CHANGE          
000580*                     REQUIRED.  SIGNED OFF PER Y2K PROJECT PLAN.         
000590* 14/06/99 DJP 4310  Y2K FINAL TEST PACK RUN CLEAN, CLOSED OUT.           
000600* 02/12/25 DJP 9104  RATE-NOT-FOUND NOW WARNS AND ZEROES THE              
000610*                     GBP AMOUNT INSTEAD OF ABENDING THE RUN -            
000620*                     SEE AC060.                                          
000630* 14/01/26 RJW 9130  INITIAL-GBP-BALANCE CHAINING PARAMETER               
000640*                     ADDED FOR THE NEW OPERATOR JCL.  NOT YET            
000650*                     USED BY ANY PROCESSING - RESERVED FOR THE           
000660*                     OPENING-BALANCE CARRY-FORWARD PROJECT.              
000670* 22/02/26 MPT 9155  SORT WORK FILE FXWORK1 SUBSTITUTED FOR THE           
000680*                     OLD DISC-SORT ROUTINE ON THE STATEMENT              
000690*                     JOB - PICKS UP THE SITE STANDARD SORT.              
000700* 09/08/26 RJW 9201  RE-PLATFORMED FOR THE WALLETS APP BACK-END.          
000710*                     LOGIC UNCHANGED, RUNS UNDER THE NEW BATCH           
000720*                     SCHEDULER.                                          
000730* 10/08/26 RJW 9205  AC060 NOW REPORTS THE ACTUAL RATE-LOOKUP             
000740*                     FAILURE REASON (BAD DATE OR RATE NOT HELD)          
000750*                     AND FLAGS THE TRANSACTION FOR MANUAL REVIEW         
000760*                     - INTERNAL AUDIT FINDING 26-014.                    
000770* 10/08/26 MPT 9210  RUN BOOK REVIEW - WARNING COUNT AND THE              
000780*                     RETURN-CODE 4 TIER TAKEN OUT AGAIN.  NEVER          
000790*                     SPECIFIED FOR THIS JOB - RETURN-CODE STAYS          
000800*                     0 CLEAN, 8 ABORTED.  WARNINGS ARE FOR THE           
000810*                     OPERATOR TO READ ON THE CONSOLE, NOT A              
000820*                     SEPARATE COUNT (INC 4488).                          
000830* 10/08/26 DJP 9214  QUALITY REVIEW - ALL DISPLAY TEXT MOVED TO           
000840*                     CODED ERROR-MESSAGES (SY0NN/FX0NN), THE             
000850*                     HOME-GROWN "FX000E"/"FX000W" PREFIX WAS NOT         
000860*                     HOUSE STYLE.  PROG-NAME 77-LEVEL RENAMED,           
000870*                     DROPPED THE WS- PREFIX TO MATCH FX010 AND           
000880*                     THE REST OF THE SUITE (INC 4491).                   
000890*****************************************************************         
000900*                                                                         
000910 ENVIRONMENT DIVISION.                                                    
000920 CONFIGURATION SECTION.                                                   
000930 SOURCE-COMPUTER.  IBM-370.                                               
000940 OBJECT-COMPUTER.  IBM-370.                                               
000950 SPECIAL-NAMES.                                                           
000960     C01 IS TOP-OF-FORM                                                   
000970     CLASS FX-NUMERIC-CLASS IS "0" THRU "9"                               
000980     UPSI-0 IS FX-DEBUG-SWITCH.                                           
000990*                                                                         
001000 INPUT-OUTPUT SECTION.                                                    
001010 FILE-CONTROL.                                                            
001020     SELECT FXTXNIN         ASSIGN TO "FXTXNIN"                           
001030            ORGANIZATION IS LINE SEQUENTIAL                               
001040            FILE STATUS   IS WS-FXTXNIN-STATUS.                           
001050     SELECT FXSTMTOUT       ASSIGN TO "FXSTMTOUT"                         
001060            ORGANIZATION IS LINE SEQUENTIAL                               
001070            FILE STATUS   IS WS-FXSTMTOUT-STATUS.                         
001080     SELECT FXWORK1-SORT-FILE  ASSIGN TO "FXWORK1".                       
001090*                                                                         
001100 DATA DIVISION.                                                           
001110 FILE SECTION.                                                            
001120*****************************************************************         
001130* FXTXNIN - PENDING TRANSACTION EXTRACT, ONE HEADER LINE                  
001140* FOLLOWED BY ONE DETAIL LINE PER TRANSACTION.                            
001150*****************************************************************         
001160 FD  FXTXNIN                                                              
001170     LABEL RECORDS ARE STANDARD.                                          
001180 01  FX-TXNIN-RECORD                PIC X(250).                           
001190*                                                                         
001200*****************************************************************         
001210* FXSTMTOUT - CUSTOMER STATEMENT EXTRACT PASSED TO THE PRINT              
001220* SUITE.  ONE HEADER LINE, THEN ONE LINE PER TRANSACTION.                 
001230*****************************************************************         
001240 FD  FXSTMTOUT                                                            
001250     LABEL RECORDS ARE STANDARD.                                          
001260 01  FX-STMTOUT-RECORD              PIC X(120).                           
001270*                                                                         
001280*****************************************************************         
001290* FXWORK1 - SORT WORK FILE, DATE-COMPLETED ORDER.  REPLACES               
001300* THE OLD DISC-SORT ROUTINE - SEE CHANGES 22/02/26.                       
001310*****************************************************************         
001320 SD  FXWORK1-SORT-FILE                                                    
001330     DATA RECORD IS FX-SORT-WORK-RECORD.                                  
001340 COPY "WSFXSORT.COB".                                                     
001350*                                                                         
001360 WORKING-STORAGE SECTION.                                                 
001370 77  PROG-NAME                  PIC X(15)  VALUE "FX000 (1.09)".          
001380*                                                                         
001390 77  WS-FXTXNIN-STATUS          PIC XX     VALUE "00".                    
001400 77  WS-FXSTMTOUT-STATUS        PIC XX     VALUE "00".                    
001410 77  WS-SORT-RETURN-STATUS      PIC XX     VALUE "00".                    
001420*                                                                         
001430 01  WS-RUN-SWITCHES.                                                     
001440     03  WS-RUN-ABORTED-SW      PIC X      VALUE "N".                     
001450         88  WS-RUN-ABORTED               VALUE "Y".                      
001460     03  WS-FILES-OPEN-SW       PIC X      VALUE "N".                     
001470         88  WS-FILES-ARE-OPEN            VALUE "Y".                      
001480     03  FILLER                 PIC X(6).                                 
001490*                                                                         
001500 01  WS-RUN-COUNTERS.                                                     
001510     03  WS-REC-CNT             PIC 9(7)   COMP   VALUE ZERO.             
001520     03  WS-HDR-IDX             PIC 9(2)   COMP   VALUE ZERO.             
001530     03  WS-HDR-SCAN-IDX        PIC 9(2)   COMP   VALUE ZERO.             
001540     03  FILLER                 PIC X(6).                                 
001550*                                                                         
001560*****************************************************************         
001570* AMOUNT PARSE WORK AREA - SHARED SCRATCH USED IN TURN BY                 
001580* AB250-PARSE-AMOUNT-FIELD FOR EACH OF THE THREE CSV AMOUNT               
001590* COLUMNS.  SEE WSFXTXN.COB FOR FX-AMOUNT-WORK-AREA ITSELF.               
001600*****************************************************************         
001610 77  WS-AMOUNT-PARSE-IN          PIC X(18).                               
001620 77  WS-AMOUNT-PARSE-OUT         PIC S9(11)V99 COMP-3.                    
001630 77  WS-ABS-ORIG-AMOUNT          PIC S9(11)V99 COMP-3.                    
001640*                                                                         
001650*****************************************************************         
001660* ERROR-MESSAGES - CODED OPERATOR MESSAGES FOR THIS PROGRAM.              
001670* SY-SERIES IS SYSTEM WIDE (FILE OPEN/EXIST CHECKS), FX-SERIES            
001680* IS MODULE GENERAL TO THE STATEMENT RUN ITSELF.  DISPLAYED BY            
001690* CODE, WITH A VARIABLE TAIL WHERE THE PARAGRAPH NEEDS ONE -              
001700* SEE CHANGES 10/08/26 (INC 4491).                                        
001710*****************************************************************         
001720 01  ERROR-MESSAGES.                                                      
001730* SYSTEM WIDE                                                             
001740     03  SY001   PIC X(39)  VALUE                                         
001750         "SY001 ABORTING RUN - SEE MESSAGES ABOVE".                       
001760     03  SY002   PIC X(34)  VALUE                                         
001770         "SY002 FXTXNIN OPEN FAILED, STATUS ".                            
001780     03  SY003   PIC X(36)  VALUE                                         
001790         "SY003 FXSTMTOUT OPEN FAILED, STATUS ".                          
001800     03  SY004   PIC X(33)  VALUE                                         
001810         "SY004 FXTXNIN IS EMPTY, NO HEADER".                             
001820* MODULE GENERAL                                                          
001830     03  FX001   PIC X(32)  VALUE                                         
001840         "FX001 REQUIRED COLUMN MISSING - ".                              
001850     03  FX002   PIC X(39)  VALUE                                         
001860         "FX002 DATE-COMPLETED NOT VALID, USD ON ".                       
001870     03  FX003   PIC X(27)  VALUE                                         
001880         "FX003 NO USD RATE HELD FOR ".                                   
001890     03  FX004   PIC X(20)  VALUE                                         
001900         "FX004 TRANSACTION - ".                                          
001910     03  FX005   PIC X(42)  VALUE                                         
001920         "FX005 AMOUNT-GBP SET TO ZERO.  FLAGGED FOR".                    
001930     03  FX006   PIC X(41)  VALUE                                         
001940         "FX006 MANUAL REVIEW BY THE FX RECON DESK.".                     
001950     03  FX007   PIC X(32)  VALUE                                         
001960         "FX007 CALCULATING GBP AMOUNTS...".                              
001970     03  FX008   PIC X(29)  VALUE                                         
001980         "FX008 SUCCESSFULLY PROCESSED ".                                 
001990     03  FX009   PIC X(26)  VALUE                                         
002000         "FX009 OUTPUT WRITTEN TO - ".                                    
002010*                                                                         
002020 COPY "WSFXTXN.COB".                                                      
002030 COPY "WSFXSTMT.COB".                                                     
002040 COPY "WSFXCALL.COB".                                                     
002050 COPY "WSFXWORK.COB".                                                     
002060*                                                                         
002070 LINKAGE SECTION.                                                         
002080*****************************************************************         
002090* INITIAL-GBP-BALANCE ARRIVES FROM THE OPERATOR JCL VIA                   
002100* PROCEDURE DIVISION CHAINING - SEE CHANGES 14/01/26.  NOT                
002110* CURRENTLY REFERENCED BY ANY PROCESSING IN THIS PROGRAM.                 
002120*****************************************************************         
002130 01  FX-INIT-GBP-BALANCE         PIC S9(11)V99.                           
002140*                                                                         
002150 PROCEDURE DIVISION CHAINING FX-INIT-GBP-BALANCE.                         
002160*                                                                         
002170*****************************************************************         
002180* AA000 - MAIN LINE.  OPENS THE FILES, VALIDATES THE FEED                 
002190* HEADER, DRIVES THE SORT, AND SETS THE RUN RETURN-CODE.                  
002200*****************************************************************         
002210 AA000-MAIN-LINE.                                                         
002220     DISPLAY   FX007.                                                     
002230     PERFORM   AA010-OPEN-FX-FILES     THRU AA010-EXIT.                   
002240     IF        WS-RUN-ABORTED                                             
002250               GO TO AA000-FINISH.                                        
002260     PERFORM   AA020-VALIDATE-HEADER   THRU AA020-EXIT.                   
002270     IF        WS-RUN-ABORTED                                             
002280               GO TO AA000-FINISH.                                        
002290     PERFORM   AA030-SORT-TRANSACTIONS THRU AA030-EXIT.                   
002300 AA000-FINISH.                                                            
002310     PERFORM   AA900-END-OF-JOB        THRU AA900-EXIT.                   
002320     MOVE      0 TO RETURN-CODE.                                          
002330     IF        WS-RUN-ABORTED                                             
002340               MOVE 8 TO RETURN-CODE.                                     
002350     STOP RUN.                                                            
002360*                                                                         
002370*****************************************************************         
002380* AA010 - OPEN THE TWO FLAT FILES AND PRIME FXSTMTOUT WITH                
002390* ITS CSV HEADER LINE.  ABORTS THE RUN ON EITHER OPEN FAILURE.            
002400*****************************************************************         
002410 AA010-OPEN-FX-FILES.                                                     
002420     OPEN      INPUT  FXTXNIN.                                            
002430     IF        WS-FXTXNIN-STATUS NOT = "00"                               
002440               DISPLAY SY002 WS-FXTXNIN-STATUS                            
002450               MOVE "Y" TO WS-RUN-ABORTED-SW                              
002460               GO TO AA010-EXIT.                                          
002470     OPEN      OUTPUT FXSTMTOUT.                                          
002480     IF        WS-FXSTMTOUT-STATUS NOT = "00"                             
002490               DISPLAY SY003 WS-FXSTMTOUT-STATUS                          
002500               MOVE "Y" TO WS-RUN-ABORTED-SW                              
002510               CLOSE FXTXNIN                                              
002520               GO TO AA010-EXIT.                                          
002530     MOVE      "Y" TO WS-FILES-OPEN-SW.                                   
002540     WRITE     FX-STMTOUT-RECORD FROM FX-STATEMENT-HEADER-RECORD.         
002550 AA010-EXIT.                                                              
002560     EXIT.                                                                
002570*                                                                         
002580*****************************************************************         
002590* AA020 - READ THE FEED'S OWN HEADER LINE AND CONFIRM EVERY               
002600* COLUMN NAME THIS PROGRAM NEEDS IS PRESENT, RECORDING ITS                
002610* POSITION IN FX-HDR-POS.  SEE CHANGES 17/06/94.                          
002620*****************************************************************         
002630 AA020-VALIDATE-HEADER.                                                   
002640     READ      FXTXNIN                                                    
002650               AT END                                                     
002660               DISPLAY SY004                                              
002670               MOVE "Y" TO WS-RUN-ABORTED-SW                              
002680               GO TO AA020-EXIT.                                          
002690     PERFORM   AB200-SPLIT-CSV-FIELDS THRU AB200-EXIT.                    
002700     PERFORM   AA025-FIND-ONE-HEADER  THRU AA025-EXIT                     
002710               VARYING WS-HDR-IDX FROM 1 BY 1                             
002720               UNTIL WS-HDR-IDX > 6.                                      
002730 AA020-EXIT.                                                              
002740     EXIT.                                                                
002750*                                                                         
002760*****************************************************************         
002770* AA025 - LOCATE ONE REQUIRED COLUMN NAME AMONG THE SPLIT                 
002780* HEADER FIELDS.  A MISSING COLUMN ABORTS THE RUN.                        
002790*****************************************************************         
002800 AA025-FIND-ONE-HEADER.                                                   
002810     MOVE      ZERO TO FX-HDR-POS (WS-HDR-IDX).                           
002820     PERFORM   AA026-SCAN-ONE-HEADER-FIELD THRU AA026-EXIT                
002830               VARYING WS-HDR-SCAN-IDX FROM 1 BY 1                        
002840               UNTIL WS-HDR-SCAN-IDX > FX-CSV-FIELD-COUNT                 
002850                  OR FX-HDR-POS (WS-HDR-IDX) NOT = ZERO.                  
002860     IF        FX-HDR-POS (WS-HDR-IDX) = ZERO                             
002870               DISPLAY FX001 FX-HDR-NAME (WS-HDR-IDX)                     
002880               MOVE "Y" TO WS-RUN-ABORTED-SW.                             
002890 AA025-EXIT.                                                              
002900     EXIT.                                                                
002910*                                                                         
002920 AA026-SCAN-ONE-HEADER-FIELD.                                             
002930     IF        FX-CSV-FIELD (WS-HDR-SCAN-IDX) =                           
002940                         FX-HDR-NAME (WS-HDR-IDX)                         
002950               MOVE WS-HDR-SCAN-IDX TO FX-HDR-POS (WS-HDR-IDX).           
002960 AA026-EXIT.                                                              
002970     EXIT.                                                                
002980*                                                                         
002990*****************************************************************         
003000* AA030 - SORT THE TRANSACTION DETAIL LINES INTO DATE ORDER.              
003010* SEE CHANGES 22/02/26.  RELEASE SIDE IN THE AB0 PARAGRAPHS,              
003020* CONVERT/WRITE SIDE IN THE AC0 PARAGRAPHS.                               
003030*****************************************************************         
003040 AA030-SORT-TRANSACTIONS.                                                 
003050     SORT      FXWORK1-SORT-FILE                                          
003060               ASCENDING KEY FX-SRT-DATE                                  
003070               INPUT PROCEDURE  AB000-RELEASE-TRANSACTIONS                
003080                           THRU AB000-EXIT                                
003090               OUTPUT PROCEDURE AC000-PROCESS-SORTED-TXNS                 
003100                           THRU AC000-EXIT.                               
003110 AA030-EXIT.                                                              
003120     EXIT.                                                                
003130*                                                                         
003140*****************************************************************         
003150* AB000 - INPUT PROCEDURE OF THE SORT.  READS EACH DETAIL                 
003160* LINE, PARSES IT, AND RELEASES IT TO THE SORT WORK FILE.                 
003170*****************************************************************         
003180 AB000-RELEASE-TRANSACTIONS.                                              
003190     PERFORM   AB100-READ-ONE-TRANSACTION THRU AB100-EXIT.                
003200     PERFORM   AB050-RELEASE-ONE-TRANSACTION THRU AB050-EXIT              
003210               UNTIL WS-FXTXNIN-STATUS = "10".                            
003220 AB000-EXIT.                                                              
003230     EXIT.                                                                
003240*                                                                         
003250*****************************************************************         
003260* AB050 - SPLIT ONE DETAIL LINE, MOVE THE FEED FIELDS TO THE              
003270* SORT RECORD BY THEIR VALIDATED COLUMN POSITION, AND RELEASE             
003280* IT.  AMOUNT-GBP IS SET LATER, ON THE OUTPUT SIDE OF THE SORT.           
003290*****************************************************************         
003300 AB050-RELEASE-ONE-TRANSACTION.                                           
003310     PERFORM   AB200-SPLIT-CSV-FIELDS THRU AB200-EXIT.                    
003320     MOVE      SPACES TO FX-SORT-WORK-RECORD.                             
003330     MOVE      FX-CSV-FIELD (FX-HDR-POS (1)) TO FX-SRT-DATE.              
003340     MOVE      FX-CSV-FIELD (FX-HDR-POS (2))                              
003350                               TO FX-SRT-DESCRIPTION.                     
003360     MOVE      FX-CSV-FIELD (FX-HDR-POS (3))                              
003370                               TO FX-SRT-ORIG-CURRENCY.                   
003380     MOVE      FX-CSV-FIELD (FX-HDR-POS (4))                              
003390                               TO WS-AMOUNT-PARSE-IN.                     
003400     PERFORM   AB250-PARSE-AMOUNT-FIELD THRU AB250-EXIT.                  
003410     MOVE      WS-AMOUNT-PARSE-OUT TO FX-SRT-ORIG-AMOUNT.                 
003420     MOVE      FX-CSV-FIELD (FX-HDR-POS (5))                              
003430                               TO WS-AMOUNT-PARSE-IN.                     
003440     PERFORM   AB250-PARSE-AMOUNT-FIELD THRU AB250-EXIT.                  
003450     MOVE      WS-AMOUNT-PARSE-OUT TO FX-SRT-AMOUNT.                      
003460     MOVE      FX-CSV-FIELD (FX-HDR-POS (6))                              
003470                               TO WS-AMOUNT-PARSE-IN.                     
003480     PERFORM   AB250-PARSE-AMOUNT-FIELD THRU AB250-EXIT.                  
003490     MOVE      WS-AMOUNT-PARSE-OUT TO FX-SRT-BALANCE.                     
003500     MOVE      ZERO TO FX-SRT-AMOUNT-GBP.                                 
003510     MOVE      "N" TO FX-SRT-RATE-WARNING-SW.                             
003520     RELEASE   FX-SORT-WORK-RECORD.                                       
003530     PERFORM   AB100-READ-ONE-TRANSACTION THRU AB100-EXIT.                
003540 AB050-EXIT.                                                              
003550     EXIT.                                                                
003560*                                                                         
003570*****************************************************************         
003580* AB100 - READ ONE DETAIL LINE FROM FXTXNIN.                              
003590*****************************************************************         
003600 AB100-READ-ONE-TRANSACTION.                                              
003610     READ      FXTXNIN                                                    
003620               AT END MOVE "10" TO WS-FXTXNIN-STATUS.                     
003630 AB100-EXIT.                                                              
003640     EXIT.                                                                
003650*                                                                         
003660*****************************************************************         
003670* AB200 - SPLIT THE CURRENT FXTXNIN RECORD ON COMMAS.  USED               
003680* FOR BOTH THE HEADER LINE (AA020) AND EVERY DETAIL LINE.                 
003690* MANUAL UNSTRING, NOT FUNCTION - RUNTIME PREDATES INTRINSICS.            
003700*****************************************************************         
003710 AB200-SPLIT-CSV-FIELDS.                                                  
003720     MOVE      SPACES TO FX-CSV-SPLIT-TABLE.                              
003730     MOVE      ZERO   TO FX-CSV-FIELD-COUNT.                              
003740     UNSTRING  FX-TXNIN-RECORD DELIMITED BY ","                           
003750         INTO  FX-CSV-FIELD (1)  FX-CSV-FIELD (2)                         
003760               FX-CSV-FIELD (3)  FX-CSV-FIELD (4)                         
003770               FX-CSV-FIELD (5)  FX-CSV-FIELD (6)                         
003780               FX-CSV-FIELD (7)  FX-CSV-FIELD (8)                         
003790               FX-CSV-FIELD (9)  FX-CSV-FIELD (10)                        
003800         TALLYING IN FX-CSV-FIELD-COUNT.                                  
003810 AB200-EXIT.                                                              
003820     EXIT.                                                                
003830*                                                                         
003840*****************************************************************         
003850* AB250 - TURN A CSV AMOUNT FIELD SUCH AS -12.34 OR 100.00                
003860* INTO A COMP-3 AMOUNT.  IN/OUT VIA WS-AMOUNT-PARSE-IN/-OUT.              
003870* NO FUNCTION NUMVAL - SEE CHANGES 09/01/96.                              
003880*****************************************************************         
003890 AB250-PARSE-AMOUNT-FIELD.                                                
003900     MOVE      "N"    TO FX-AMT-NEGATIVE-SW.                              
003910     MOVE      SPACES TO FX-AMT-UNSIGNED-TEXT.                            
003920     IF        WS-AMOUNT-PARSE-IN (1:1) = "-"                             
003930               MOVE "Y" TO FX-AMT-NEGATIVE-SW                             
003940               MOVE WS-AMOUNT-PARSE-IN (2:17)                             
003950                             TO FX-AMT-UNSIGNED-TEXT                      
003960               GO TO AB250-SPLIT-AMOUNT.                                  
003970     MOVE      WS-AMOUNT-PARSE-IN TO FX-AMT-UNSIGNED-TEXT.                
003980 AB250-SPLIT-AMOUNT.                                                      
003990     MOVE      SPACES TO FX-AMT-WHOLE-TEXT FX-AMT-FRAC-TEXT.              
004000     UNSTRING  FX-AMT-UNSIGNED-TEXT DELIMITED BY "."                      
004010         INTO  FX-AMT-WHOLE-TEXT FX-AMT-FRAC-TEXT.                        
004020     INSPECT   FX-AMT-WHOLE-TEXT REPLACING LEADING SPACE                  
004030                                              BY ZERO.                    
004040     INSPECT   FX-AMT-FRAC-TEXT  REPLACING LEADING SPACE                  
004050                                              BY ZERO.                    
004060     IF        FX-AMT-IS-NEGATIVE                                         
004070               COMPUTE WS-AMOUNT-PARSE-OUT ROUNDED =                      
004080                 0 - (FX-AMT-WHOLE-NUM + (FX-AMT-FRAC-NUM / 100))         
004090               GO TO AB250-EXIT.                                          
004100     COMPUTE   WS-AMOUNT-PARSE-OUT ROUNDED =                              
004110               FX-AMT-WHOLE-NUM + (FX-AMT-FRAC-NUM / 100).                
004120 AB250-EXIT.                                                              
004130     EXIT.                                                                
004140*                                                                         
004150*****************************************************************         
004160* AC000 - OUTPUT PROCEDURE OF THE SORT.  RETURNS EACH SORTED              
004170* TRANSACTION, CONVERTS IT TO STERLING, AND WRITES THE                    
004180* STATEMENT LINE.                                                         
004190*****************************************************************         
004200 AC000-PROCESS-SORTED-TXNS.                                               
004210     PERFORM   AC010-RETURN-ONE-TRANSACTION THRU AC010-EXIT.              
004220     PERFORM   AC020-PROCESS-ONE-TRANSACTION THRU AC020-EXIT              
004230               UNTIL WS-SORT-RETURN-STATUS = "10".                        
004240 AC000-EXIT.                                                              
004250     EXIT.                                                                
004260*                                                                         
004270*****************************************************************         
004280* AC010 - RETURN ONE RECORD FROM THE SORT.                                
004290*****************************************************************         
004300 AC010-RETURN-ONE-TRANSACTION.                                            
004310     RETURN    FXWORK1-SORT-FILE INTO FX-SORT-WORK-RECORD                 
004320               AT END MOVE "10" TO WS-SORT-RETURN-STATUS.                 
004330 AC010-EXIT.                                                              
004340     EXIT.                                                                
004350*                                                                         
004360*****************************************************************         
004370* AC020 - APPLY RULE G1 OR G2 TO ONE SORTED TRANSACTION, WRITE            
004380* ITS STATEMENT LINE, AND FETCH THE NEXT RETURNED RECORD.                 
004390*****************************************************************         
004400 AC020-PROCESS-ONE-TRANSACTION.                                           
004410     IF        FX-SRT-ORIG-CURRENCY = "GBP"                               
004420               PERFORM AC040-NATIVE-GBP-AMOUNT THRU AC040-EXIT            
004430               GO TO AC020-WRITE.                                         
004440     PERFORM   AC050-COMPUTE-AMOUNT-GBP THRU AC050-EXIT.                  
004450 AC020-WRITE.                                                             
004460     PERFORM   AC100-WRITE-STATEMENT-RECORD THRU AC100-EXIT.              
004470     ADD       1 TO WS-REC-CNT.                                           
004480     PERFORM   AC010-RETURN-ONE-TRANSACTION THRU AC010-EXIT.              
004490 AC020-EXIT.                                                              
004500     EXIT.                                                                
004510*                                                                         
004520*****************************************************************         
004530* AC040 - RULE G1.  ORIG-CURRENCY IS ALREADY GBP.  AMOUNT-GBP             
004540* IS THE ABSOLUTE VALUE OF ORIG-AMOUNT, SIGNED BY AMOUNT - THE            
004550* TWO FIELDS' SIGNS CAN DIFFER ON AN EXCHANGE TRANSACTION.                
004560* ABS BUILT BY HAND - NO FUNCTION ABS ON THE OLD RUNTIME.                 
004570*****************************************************************         
004580 AC040-NATIVE-GBP-AMOUNT.                                                 
004590     IF        FX-SRT-ORIG-AMOUNT < ZERO                                  
004600               COMPUTE WS-ABS-ORIG-AMOUNT =                               
004610                       0 - FX-SRT-ORIG-AMOUNT                             
004620               GO TO AC040-APPLY-SIGN.                                    
004630     MOVE      FX-SRT-ORIG-AMOUNT TO WS-ABS-ORIG-AMOUNT.                  
004640 AC040-APPLY-SIGN.                                                        
004650     IF        FX-SRT-AMOUNT < ZERO                                       
004660               COMPUTE FX-SRT-AMOUNT-GBP ROUNDED =                        
004670                       0 - WS-ABS-ORIG-AMOUNT                             
004680               GO TO AC040-EXIT.                                          
004690     COMPUTE   FX-SRT-AMOUNT-GBP ROUNDED = WS-ABS-ORIG-AMOUNT.            
004700 AC040-EXIT.                                                              
004710     EXIT.                                                                
004720*                                                                         
004730*****************************************************************         
004740* AC050 - RULE G2.  ANY OTHER ORIG-CURRENCY, THIS SUITE ONLY              
004750* EVER SEES USD WALLETS, SO THE DAILY USD RATE IS ALWAYS                  
004760* THE ONE WANTED.  FX010 HOLDS THE RATE-NOT-FOUND HANDLING.               
004770*****************************************************************         
004780 AC050-COMPUTE-AMOUNT-GBP.                                                
004790     MOVE      "USD"      TO FX-CALL-CURRENCY.                            
004800     MOVE      FX-SRT-DATE TO FX-CALL-DATE.                               
004810     MOVE      ZERO TO FX-CALL-RATE-VALUE FX-CALL-STATUS.                 
004820     CALL      "FX010" USING FX-RATE-CALL-BLOCK.                          
004830     IF        FX-CALL-OK                                                 
004840               COMPUTE FX-SRT-AMOUNT-GBP ROUNDED =                        
004850                       FX-SRT-AMOUNT * FX-CALL-RATE-VALUE                 
004860               GO TO AC050-EXIT.                                          
004870     MOVE      ZERO TO FX-SRT-AMOUNT-GBP.                                 
004880     MOVE      "Y"  TO FX-SRT-RATE-WARNING-SW.                            
004890     PERFORM   AC060-RATE-FAILURE-WARNING THRU AC060-EXIT.                
004900 AC050-EXIT.                                                              
004910     EXIT.                                                                
004920*                                                                         
004930*****************************************************************         
004940* AC060 - RULE G3.  RATE COULD NOT BE RESOLVED.  REPORTS THE              
004950* ACTUAL REASON OFF FX-CALL-STATUS (BAD DATE OR NO RATE HELD)             
004960* SO THE OPERATOR IS NOT MISLED, LEAVES AMOUNT-GBP AT ZERO, AND           
004970* FLAGS THE TRANSACTION FOR MANUAL REVIEW BY THE FX RECON DESK            
004980* BEFORE LETTING THE RUN CONTINUE - SEE CHANGES 10/08/26.                 
004990*****************************************************************         
005000 AC060-RATE-FAILURE-WARNING.                                              
005010     IF        FX-CALL-BAD-DATE                                           
005020               DISPLAY FX002 FX-SRT-DATE                                  
005030               GO TO AC060-DETAIL.                                        
005040     DISPLAY   FX003 FX-SRT-DATE.                                         
005050 AC060-DETAIL.                                                            
005060     DISPLAY   FX004 FX-SRT-DESCRIPTION.                                  
005070     DISPLAY   FX005.                                                     
005080     DISPLAY   FX006.                                                     
005090 AC060-EXIT.                                                              
005100     EXIT.                                                                
005110*                                                                         
005120*****************************************************************         
005130* AC100 - BUILD AND WRITE ONE STATEMENT DETAIL LINE.  ONLY                
005140* DATE, DESCRIPTION, AMOUNT, BALANCE AND AMOUNT-GBP ARE CARRIED           
005150* TO THE OUTPUT EXTRACT - ORIG-CURRENCY/ORIG-AMOUNT ARE FOR               
005160* THIS PROGRAM'S OWN USE ONLY, SEE RULE G1.                               
005170*****************************************************************         
005180 AC100-WRITE-STATEMENT-RECORD.                                            
005190     MOVE      SPACES TO FX-STATEMENT-PRINT-LINE.                         
005200     MOVE      FX-SRT-DATE          TO FX-PRT-DATE.                       
005210     MOVE      FX-SRT-DESCRIPTION   TO FX-PRT-DESCRIPTION.                
005220     MOVE      FX-SRT-AMOUNT        TO FX-PRT-AMOUNT.                     
005230     MOVE      FX-SRT-BALANCE       TO FX-PRT-BALANCE.                    
005240     MOVE      FX-SRT-AMOUNT-GBP    TO FX-PRT-AMOUNT-GBP.                 
005250     WRITE     FX-STMTOUT-RECORD FROM FX-STATEMENT-PRINT-LINE.            
005260 AC100-EXIT.                                                              
005270     EXIT.                                                                
005280*                                                                         
005290*****************************************************************         
005300* AA900 - CLOSE DOWN AND REPORT THE RUN TOTALS.                           
005310*****************************************************************         
005320 AA900-END-OF-JOB.                                                        
005330     IF        NOT WS-FILES-ARE-OPEN                                      
005340               GO TO AA900-EXIT.                                          
005350     CLOSE     FXTXNIN FXSTMTOUT.                                         
005360     IF        WS-RUN-ABORTED                                             
005370               DISPLAY SY001                                              
005380               GO TO AA900-EXIT.                                          
005390     DISPLAY   FX008 WS-REC-CNT " TRANSACTIONS".                          
005400     DISPLAY   FX009 "FXSTMTOUT".                                         
005410 AA900-EXIT.                                                              
005420     EXIT.                                                                
005430*                                                                         
