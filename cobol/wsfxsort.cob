000100******************************************************************        
000110* SORT-WORK RECORD FOR FXWORK1, FX000'S AA030-SORT-TRANSACTIONS.          
000120*                                                                         
000130* ONE RECORD PER INPUT TRANSACTION, RELEASED IN INPUT-FILE ORDER          
000140* BY AB000-RELEASE-TRANSACTIONS, RETURNED IN ASCENDING FX-SRT-DATE        
000150* ORDER TO AC000-PROCESS-SORTED-TXNS.                                     
000160******************************************************************        
000170* 04/11/25 RJW - CREATED.                                                 
000180* 22/11/25 DJP - FX-SRT-AMOUNT-GBP ADDED - SET TO ZERO ON RELEASE         
000190* AND FILLED IN BY THE OUTPUT PROCEDURE ONCE THE RECORD COMES BACK        
000200* IN DATE ORDER, SO EACH RATE IS LOOKED UP ONLY ONCE PER                  
000210* TRANSACTION.                                                            
000220*                                                                         
000230  01  FX-SORT-WORK-RECORD.                                                
000240      03  FX-SRT-DATE                PIC X(10).                           
000250      03  FX-SRT-DATE-PARTS  REDEFINES FX-SRT-DATE.                       
000260          05  FX-SRT-DATE-CCYY       PIC X(4).                            
000270          05  FILLER                 PIC X(1).                            
000280          05  FX-SRT-DATE-MM         PIC X(2).                            
000290          05  FILLER                 PIC X(1).                            
000300          05  FX-SRT-DATE-DD         PIC X(2).                            
000310      03  FX-SRT-DESCRIPTION         PIC X(40).                           
000320      03  FX-SRT-ORIG-CURRENCY       PIC X(3).                            
000330      03  FX-SRT-ORIG-AMOUNT         PIC S9(11)V99  COMP-3.               
000340      03  FX-SRT-AMOUNT              PIC S9(11)V99  COMP-3.               
000350      03  FX-SRT-BALANCE             PIC S9(11)V99  COMP-3.               
000360      03  FX-SRT-AMOUNT-GBP          PIC S9(11)V99  COMP-3.               
000370      03  FX-SRT-RATE-WARNING-SW     PIC X.                               
000380          88  FX-SRT-RATE-FAILED         VALUE "Y".                       
000390      03  FILLER                     PIC X(9).                            
000400*                                                                         
